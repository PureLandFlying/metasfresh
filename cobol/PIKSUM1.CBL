000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000400* APLICACION  : BODEGA/DESPACHO                                  *
000500* PROGRAMA    : PIKSUM1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE RENGLONES PROGRAMADOS PARA     *
000800*             : PICKING Y DESPACHO, VALIDA ESTADO DE PICK        *
000900*             : NORMALIZA LA LLAVE DE DEMANDA, RESUELVE          *
001000*             : LA FECHA DE VENCIMIENTO Y CALCULA LAS UNIDADES   *
001100*             : DE EMPAQUE (UT/UL) REQUERIDAS.  ESCRIBE EL       *
001200*             : ARCHIVO DE SALIDA VALIDADO Y EL REPORTE DE       *
001300*             : RESUMEN DE PICKING CON CORTE POR BODEGA.         *
001400* ARCHIVOS    : PKGENT=E, PKGSAL=S, PKGRPT=S (IMPRESO)           *
001500* ACCION (ES) : P=PROCESAR                                       *
001600* INSTALADO   : 02/04/1989                                       *
001700* BPM/RATIONAL: WH-00118                                         *
001800* NOMBRE      : RESUMEN DE PICKING Y DESPACHO                    *
001900* DESCRIPCION : PROCESO BATCH DIARIO DE PREPARACION DE DESPACHOS *
002000******************************************************************
002100 ID DIVISION.
002200 PROGRAM-ID.    PIKSUM1.
002300 AUTHOR.        ERICK RAMIREZ.
002400 INSTALLATION.  DEPARTAMENTO DE LOGISTICA.
002500 DATE-WRITTEN.  14 MARZO 1989.
002600 DATE-COMPILED.
002700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002800******************************************************************
002900*                  H I S T O R I A L   D E   C A M B I O S       *
003000*    FECHA       INIC   TICKET    DESCRIPCION                    *
003100*    --------    ----   --------  -----------------------------  *
003200*    14/03/1989  EEDR   WH-00118  VERSION ORIGINAL DEL PROGRAMA  *
003300*    02/04/1989  EEDR   WH-00118  AJUSTE DE APERTURA DE ARCHIVOS *
003400*    11/07/1990  PEDR   WH-00166  SE AGREGA CALCULO DE UNIDADES  *
003500*             :               DE CARGA (UL) ADEMAS DE LAS UT     *
003600*    09/01/1992  EEDR   WH-00203  CORRIGE REDONDEO DE TOTALES DE *
003700*             :               BODEGA EN EL REPORTE DE RESUMEN    *
003800*    23/06/1994  PEDR   WH-00451  SE AGREGA VALIDACION DE LLAVE  *
003900*             :               DE DEMANDA (DEMANDA-DETALLE)       *
004000*    02/02/1996  EEDR   WH-00478  VALIDA QUE LA BODEGA NO TENGA  *
004100*             :               MAS DE UN TRANSPORTISTA POR GRUPO  *
004200*    29/11/1998  EEDR   WH-00512  PREPARACION AMBIENTE AO 2000   *
004300*    18/01/1999  HMCH   WH-00519  PRUEBAS DE REGRESION Y2K OK    *
004400*    14/05/2001  PEDR   WH-00560  SE AGREGA CONTADOR DE RENGLONES*
004500*             :               RECHAZADOS AL PIE DEL REPORTE      *
004600*    11/03/2003  HMCH   WH-00577  SE AGREGA RUTINA INVERSA DE    *
004700*             :               FECHA DE VENCIMIENTO (FECHA A      *
004800*             :               COD) CON VERIFICACION AL INICIO    *
004900*    05/08/2003  PEDR   WH-00582  SE UNIFICA EL MENSAJE DE ERROR *
005000*             :               DE APERTURA DE ARCHIVOS EN UNA     *
005100*             :               SOLA RUTINA                        *
005200*    20/09/2004  EEDR   WH-00598  ESTANDARIZA DESCRIPCIONES DE   *
005300*             :               ESTADO DE PICK SEGUN CATALOGO      *
005400******************************************************************
005500******************************************************************
005600*              E N V I R O N M E N T   D I V I S I O N           *
005700*    C01 RESERVA EL CANAL DE SALTO DE PAGINA DEL IMPRESOR PARA   *
005800*    EL ENCABEZADO DEL REPORTE; CLASE-ALFABETICA QUEDA DISPONIBLE*
005900*    PARA VALIDACIONES DE CAMPOS ALFABETICOS SI SE REQUIEREN MAS *
006000*    ADELANTE (NO SE USA TODAVIA EN ESTA VERSION DEL PROGRAMA).  *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'.
006700 INPUT-OUTPUT SECTION.
006800*--> LOS TRES ARCHIVOS DEL PROGRAMA, CADA UNO CON SU PROPIO FILE
006900*--> STATUS PARA QUE ABRIR-ARCHIVOS PUEDA DISTINGUIR CUAL FALLO
007000 FILE-CONTROL.
007100*--> ENTRADA: RENGLONES PROGRAMADOS PARA PICKING/DESPACHO
007200     SELECT PKGENT  ASSIGN   TO PKGENT
007300            ORGANIZATION     IS SEQUENTIAL
007400            FILE STATUS      IS FS-PKGENT.
007500
007600*--> SALIDA: RENGLONES YA VALIDADOS/NORMALIZADOS
007700     SELECT PKGSAL  ASSIGN   TO PKGSAL
007800            ORGANIZATION     IS SEQUENTIAL
007900            FILE STATUS      IS FS-PKGSAL.
008000
008100*--> SALIDA: REPORTE IMPRESO DE RESUMEN (LINE SEQUENTIAL PORQUE
008200*--> SE IMPRIME LINEA POR LINEA, SIN BLOQUEO FIJO)
008300     SELECT PKGRPT  ASSIGN   TO PKGRPT
008400            ORGANIZATION     IS LINE SEQUENTIAL
008500            FILE STATUS      IS FS-PKGRPT.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900******************************************************************
009000*              D E F I N I C I O N   D E   A R C H I V O S       *
009100*    LOS LAYOUTS DE PKGENT Y PKGSAL VIVEN EN SUS PROPIOS          *
009200*    COPYBOOKS (PIKENT1/PIKSAL1) PARA QUE OTROS PROGRAMAS DEL     *
009300*    CICLO DE BODEGA LOS PUEDAN COMPARTIR SIN DUPLICAR EL         *
009400*    LAYOUT; EL REPORTE IMPRESO NO TIENE COPYBOOK PROPIO PORQUE   *
009500*    SOLO LO USA ESTE PROGRAMA.                                   *
009600******************************************************************
009700*    RENGLONES PROGRAMADOS PARA PICKING/DESPACHO (ENTRADA)
009800 FD  PKGENT.
009900     COPY PIKENT1.
010000*    RENGLONES VALIDADOS Y ENRIQUECIDOS (SALIDA)
010100 FD  PKGSAL.
010200     COPY PIKSAL1.
010300*    REPORTE DE RESUMEN DE PICKING (IMPRESO)
010400 FD  PKGRPT.
010500*--> LINEA DE IMPRESION GENERICA DE 132 POSICIONES; LAS LINEAS
010600*--> ESPECIFICAS (TITULO/COLUMNAS/DETALLE/TOTAL/CONTADOR) SE
010700*--> ARMAN EN WORKING-STORAGE Y SE MUEVEN AQUI ANTES DE ESCRIBIR
010800 01  REG-PKGRPT                PIC X(132).
010900
011000 WORKING-STORAGE SECTION.
011100*--> TABLAS DE DIAS/MES Y DE CODIGOS/DESCRIPCIONES DE ESTADO DE
011200*--> PICK, COMPARTIDAS POR VARIOS PARRAFOS DE ESTE PROGRAMA.
011300     COPY PIKTAB1.
011400******************************************************************
011500*           RECURSOS DE ARCHIVO Y VARIABLES DE TRABAJO           *
011600*    FS-XXXXX GUARDA EL FILE STATUS DE CADA SELECT DEL           *
011700*    FILE-CONTROL.  PROGRAMA/ARCHIVO/ACCION/LLAVE SON CAMPOS DE  *
011800*    USO GENERAL PARA MENSAJES DE ERROR; NO TODOS SE USAN EN     *
011900*    ESTA VERSION DEL PROGRAMA PERO SE CONSERVAN POR CONSISTEN-  *
012000*    CIA CON EL RESTO DE PROGRAMAS DEL DEPARTAMENTO.              *
012100******************************************************************
012200 01  WKS-FS-STATUS.
012300*--> FILE STATUS DEL PKGENT DESPUES DE CADA OPEN/READ
012400     02  FS-PKGENT             PIC 9(02) VALUE ZEROES.
012500*--> FILE STATUS DEL PKGSAL DESPUES DE CADA OPEN/WRITE
012600     02  FS-PKGSAL             PIC 9(02) VALUE ZEROES.
012700*--> FILE STATUS DEL PKGRPT DESPUES DE CADA OPEN/WRITE
012800     02  FS-PKGRPT             PIC 9(02) VALUE ZEROES.
012900*--> STATUS DE TRABAJO PARA LA RUTINA UNICA DE ERROR DE APERTURA
013000     02  FS-GENERICO           PIC 9(02) VALUE ZEROES.            WH-00582
013100*--> NOMBRE DEL PROGRAMA, PARA LOS MENSAJES DE ERROR
013200     02  PROGRAMA              PIC X(08) VALUE SPACES.
013300*--> CAMPO DE USO GENERAL, SIN USO ACTIVO EN ESTA VERSION
013400     02  ARCHIVO               PIC X(08) VALUE SPACES.
013500*--> NOMBRE DE ARCHIVO DE TRABAJO PARA LA RUTINA DE ERROR DE
013600*--> APERTURA (PKGENT/PKGSAL/PKGRPT SEGUN CUAL FALLE)
013700     02  ARCHIVO-GENERICO      PIC X(08) VALUE SPACES.            WH-00582
013800*--> CAMPOS DE USO GENERAL, SIN USO ACTIVO EN ESTA VERSION, SE
013900*--> CONSERVAN POR CONSISTENCIA CON EL RESTO DE PROGRAMAS
014000     02  ACCION                PIC X(10) VALUE SPACES.
014100     02  LLAVE                 PIC X(32) VALUE SPACES.
014200     02  FILLER                PIC X(02) VALUE SPACES.
014300
014400*--> SWITCH DE FIN DE ARCHIVO DEL PKGENT (SE ENCIENDE AL LEER EL
014500*--> AT END DE LA LECTURA PRINCIPAL)
014600 01  WKS-SWITCHES.
014700     02  WKS-FIN-PKGENT        PIC 9(01) COMP VALUE 0.
014800         88  FIN-PKGENT                  VALUE 1.
014900     02  FILLER                PIC X(01) VALUE SPACES.
015000
015100*--> CONTADORES DEL PIE DEL REPORTE (LEIDOS/ESCRITOS/RECHAZADOS)
015200*--> WKS-I ES EL SUBSCRIPTO DE USO GENERAL PARA LA BUSQUEDA EN
015300*--> LA TABLA DE ESTADOS DE PICK (VER BUSCA-DESCR-ESTADO)
015400 01  WKS-CONTADORES.
015500*--> CUANTOS RENGLONES SE LEYERON DEL PKGENT
015600     02  WKS-LEIDOS            PIC 9(07) COMP VALUE 0.
015700*--> CUANTOS RENGLONES SE ESCRIBIERON AL PKGSAL
015800     02  WKS-ESCRITOS          PIC 9(07) COMP VALUE 0.
015900*--> CUANTOS DE LOS ESCRITOS QUEDARON CON BANDERA DE ERROR
016000     02  WKS-RECHAZADOS        PIC 9(07) COMP VALUE 0.            WH-00560
016100     02  WKS-I                 PIC 9(02) COMP VALUE 0.
016200     02  FILLER                PIC X(01) VALUE SPACES.
016300
016400******************************************************************
016500*           LLAVE DE DEMANDA (SIN-ESPECIFICAR = -1,000,000,000)  *
016600*    VALOR CENTINELA QUE SE GRABA EN LAS PARTES DE LA LLAVE DE    *
016700*    DEMANDA (SAL-LLD-...) QUE NO APLICAN A UN RENGLON DADO, EN   *
016800*    LUGAR DE DEJARLAS EN CERO (CERO SI PODRIA SER UN ID VALIDO). *
016900******************************************************************
017000 77  WKS-SIN-ESPECIFICAR           PIC S9(10) VALUE -1000000000.
017100
017200******************************************************************
017300*           CALCULO DE FECHA DE VENCIMIENTO (YYMMDD -> CCYYMMDD) *
017400*    WKS-FECHA-VENCE-ENTRADA RECIBE EL CODIGO DE 6 POSICIONES    *
017500*    DEL RENGLON DE ENTRADA; WKS-FVE-R LO REDEFINE PARA PODER     *
017600*    LEER POR SEPARADO EL ANIO (2 DIGITOS), MES Y DIA.            *
017700******************************************************************
017800 01  WKS-FECHA-VENCE-ENTRADA   PIC X(06).
017900*--> AA/MM/DD, CADA UNO DE 2 DIGITOS, EN ESE ORDEN DENTRO DEL
018000*--> CODIGO DE 6 POSICIONES DE PKE-FECHA-VENCE-COD
018100 01  WKS-FVE-R REDEFINES WKS-FECHA-VENCE-ENTRADA.
018200     02  WKS-VENCE-AA          PIC 99.
018300     02  WKS-VENCE-MM          PIC 99.
018400     02  WKS-VENCE-DD          PIC 99.
018500*--> CAMPOS DE TRABAJO DEL CALCULO.  WKS-VENCE-TEMP Y LOS
018600*--> WKS-VENCE-RESTO-NNN SON AUXILIARES DE LAS DIVISIONES QUE
018700*--> DETERMINAN SI EL ANIO ES BISIESTO (VER AJUSTA-BISIESTO-VENCE)
018800 01  WKS-VENCE-CALC.
018900*--> ANIO COMPLETO DE 4 DIGITOS, RECONSTRUIDO A PARTIR DE
019000*--> WKS-VENCE-AA (SOLO SE USA CUANDO EL MES ES FEBRERO)
019100     02  WKS-VENCE-ANIO-COMP   PIC 9(04) VALUE 0.
019200*--> MAXIMO DE DIAS DEL MES, TOMADO DE LA TABLA Y AJUSTADO POR
019300*--> BISIESTO SI EL MES ES FEBRERO
019400     02  WKS-VENCE-MAXDIA      PIC 99    VALUE 0.
019500*--> DIA FINAL YA RESUELTO (EL DIA DE ENTRADA, O EL MAXDIA SI EL
019600*--> CODIGO TRAIA '00')
019700     02  WKS-VENCE-DD-FINAL    PIC 99    VALUE 0.
019800     02  WKS-VENCE-TEMP        PIC 9(06) COMP VALUE 0.
019900     02  WKS-VENCE-RESTO-4     PIC 9(04) COMP VALUE 0.
020000     02  WKS-VENCE-RESTO-100   PIC 9(04) COMP VALUE 0.
020100     02  WKS-VENCE-RESTO-400   PIC 9(04) COMP VALUE 0.
020200     02  FILLER                PIC X(01) VALUE SPACES.
020300
020400******************************************************************
020500*    CALCULO INVERSO DE FECHA DE VENCIMIENTO (CCYYMMDD -> YYMMDD)*
020600*    11/03/2003 HMCH WH-00577                                    *
020700*    ESTOS CAMPOS SON INDEPENDIENTES DE LOS WKS-VENCE-... DE      *
020800*    ARRIBA PARA QUE LA AUTO-VERIFICACION DE ARRANQUE (VER        *
020900*    VERIFICA-RUTINA-FECHA-VENCE) NO INTERFIERA CON EL CALCULO   *
021000*    DEL RENGLON QUE SE ESTE PROCESANDO EN ESE MOMENTO.           *
021100******************************************************************
021200*--> FECHA CCYYMMDD DE ENTRADA A LA RUTINA INVERSA (SOLO SE USA
021300*--> DESDE VERIFICA-RUTINA-FECHA-VENCE, NUNCA DESDE UN RENGLON)
021400 01  WKS-VERIF-FECHA-CCYYMMDD  PIC 9(08) VALUE 0.
021500*--> FECHA CALENDARIO DE ENTRADA, DESCOMPUESTA EN ANIO/MES/DIA
021600 01  WKS-VERIF-FECHA.
021700     02  WKS-VERIF-ANIO        PIC 9(04) VALUE 0.
021800     02  WKS-VERIF-MES         PIC 99    VALUE 0.
021900     02  WKS-VERIF-DIA         PIC 99    VALUE 0.
022000*--> MAXIMO DE DIAS DEL MES DE ENTRADA, AJUSTADO POR BISIESTO
022100     02  WKS-VERIF-MAXDIA      PIC 99    VALUE 0.
022200*--> AUXILIARES DE LAS DIVISIONES DE BISIESTO, MISMO PAPEL QUE
022300*--> SUS EQUIVALENTES WKS-VENCE-... DEL CALCULO DIRECTO
022400     02  WKS-VERIF-TEMP        PIC 9(06) COMP VALUE 0.
022500     02  WKS-VERIF-RESTO-4     PIC 9(04) COMP VALUE 0.
022600     02  WKS-VERIF-RESTO-100   PIC 9(04) COMP VALUE 0.
022700     02  WKS-VERIF-RESTO-400   PIC 9(04) COMP VALUE 0.
022800     02  FILLER                PIC X(01) VALUE SPACES.
022900*--> CODIGO DE SALIDA YYMMDD, NUMERICO Y COMO ALFANUMERICO PARA
023000*--> PODERLO DESPLEGAR/GRABAR TAL CUAL COMO PKE-FECHA-VENCE-COD
023100 01  WKS-VERIF-COD-NUM.
023200     02  WKS-VERIF-COD-AA      PIC 99.
023300     02  WKS-VERIF-COD-MM      PIC 99.
023400     02  WKS-VERIF-COD-DD      PIC 99.
023500 01  WKS-VERIF-COD-X REDEFINES WKS-VERIF-COD-NUM PIC X(06).
023600
023700******************************************************************
023800*           CALCULO DE UNIDADES DE EMPAQUE (UT Y UL)             *
023900*    WKS-QTY-PEDIDA ES LA CANTIDAD PEDIDA EN UNIDADES SUELTAS;    *
024000*    SE CONVIERTE A UNIDADES DE TARIMA (UT) Y LUEGO A UNIDADES    *
024100*    DE CARGA (UL), REDONDEANDO SIEMPRE HACIA ARRIBA.             *
024200******************************************************************
024300 01  WKS-EMPAQUE-CALC.
024400     02  WKS-QTY-PEDIDA        PIC S9(07)V9(02) VALUE 0.
024500*--> COCIENTE Y RESTO DE LA DIVISION CANTIDAD-PEDIDA / UC-POR-UT
024600     02  WKS-TU-ENTERO         PIC 9(07) COMP VALUE 0.
024700     02  WKS-TU-RESTO          PIC S9(07)V9(02) VALUE 0.
024800*--> COCIENTE Y RESTO DE LA DIVISION TARIMAS / UT-POR-UL
024900     02  WKS-UL-ENTERO         PIC 9(07) COMP VALUE 0.            WH-00166
025000     02  WKS-UL-RESTO          PIC S9(07) COMP VALUE 0.
025100     02  FILLER                PIC X(01) VALUE SPACES.
025200
025300******************************************************************
025400*           TOTALES POR BODEGA (CORTE DE CONTROL)                *
025500*    ACUMULADORES QUE SE VAN SUMANDO MIENTRAS EL ARCHIVO DE       *
025600*    ENTRADA VIENE EN LA MISMA BODEGA, Y SE IMPRIMEN/REINICIAN    *
025700*    CADA VEZ QUE CAMBIA LA BODEGA (VER ROMPE-BODEGA).            *
025800******************************************************************
025900 01  WKS-TOTALES-BODEGA.
026000*--> BODEGA Y NOMBRE QUE SE ESTA ACUMULANDO ACTUALMENTE; SIRVEN
026100*--> PARA DETECTAR EL CAMBIO DE BODEGA EN PROCESA-RENGLON
026200     02  WKS-BOD-ANTERIOR         PIC 9(08) VALUE 0.
026300*--> NOMBRE DE ESA MISMA BODEGA, PARA IMPRIMIRLO EN EL DETALLE
026400     02  WKS-BOD-NOMBRE-ANT       PIC X(15) VALUE SPACES.
026500*--> CUANTOS RENGLONES LLEVA ACUMULADOS LA BODEGA EN CURSO
026600     02  WKS-BOD-RENGLONES        PIC 9(07) COMP VALUE 0.
026700*--> CANTIDAD A ENTREGAR ACUMULADA DE LA BODEGA EN CURSO
026800     02  WKS-BOD-CANT-ENTREGAR    PIC S9(09)V9(02) VALUE 0.
026900*--> CANTIDAD YA PICKEADA ACUMULADA DE LA BODEGA EN CURSO
027000     02  WKS-BOD-CANT-PICKEADA    PIC S9(09)V9(02) VALUE 0.
027100*--> UNIDADES DE TARIMA ACUMULADAS DE LA BODEGA EN CURSO
027200     02  WKS-BOD-CANT-UT          PIC 9(09) COMP VALUE 0.
027300*--> EL TRANSPORTISTA QUE SE VA ENCONTRANDO PRIMERO EN LA BODEGA,
027400*--> Y EL SWITCH QUE SE ENCIENDE SI APARECE UN SEGUNDO DISTINTO
027500     02  WKS-BOD-TRANSP-UNICO     PIC 9(08) VALUE 0.
027600     02  WKS-BOD-TRANSP-CONT      PIC 9(02) COMP VALUE 0.
027700     02  WKS-BOD-TRANSP-MULT      PIC 9(01) COMP VALUE 0.
027800         88  TRANSP-MULTIPLE                VALUE 1.
027900     02  FILLER                PIC X(01) VALUE SPACES.
028000
028100*--> TOTALES DEL REPORTE COMPLETO, SE SUMAN AL CERRAR CADA BODEGA
028200 01  WKS-TOTALES-GENERALES.
028300*--> GRAN TOTAL DE RENGLONES DE TODAS LAS BODEGAS
028400     02  WKS-TOT-RENGLONES        PIC 9(07) COMP VALUE 0.
028500*--> GRAN TOTAL A ENTREGAR DE TODAS LAS BODEGAS
028600     02  WKS-TOT-CANT-ENTREGAR    PIC S9(09)V9(02) VALUE 0.
028700*--> GRAN TOTAL YA PICKEADO DE TODAS LAS BODEGAS
028800     02  WKS-TOT-CANT-PICKEADA    PIC S9(09)V9(02) VALUE 0.
028900*--> GRAN TOTAL DE UNIDADES DE TARIMA DE TODAS LAS BODEGAS
029000     02  WKS-TOT-CANT-UT          PIC 9(09) COMP VALUE 0.
029100     02  FILLER                PIC X(01) VALUE SPACES.
029200
029300******************************************************************
029400*           LINEAS DEL REPORTE DE RESUMEN DE PICKING             *
029500*    CADA LINEA DEL REPORTE SE ARMA EN SU PROPIO GRUPO DE         *
029600*    WORKING-STORAGE Y LUEGO SE MUEVE A REG-PKGRPT ANTES DEL      *
029700*    WRITE; ESTO EVITA TENER QUE REDEFINIR EL FD DIRECTAMENTE Y   *
029800*    DEJA CADA LAYOUT DE LINEA INDEPENDIENTE DE LOS DEMAS.        *
029900******************************************************************
030000*--> TITULO DEL REPORTE, SE IMPRIME UNA SOLA VEZ AL INICIO
030100 01  WKS-LINEA-TITULO.
030200*--> SANGRIA DE 40 POSICIONES PARA CENTRAR EL TITULO EN LA PAGINA
030300     02  FILLER                PIC X(40) VALUE SPACES.
030400*--> TEXTO FIJO DEL TITULO DEL REPORTE
030500     02  FILLER                PIC X(40)
030600         VALUE 'RESUMEN DE PICKING Y DESPACHO          '.
030700     02  FILLER                PIC X(52) VALUE SPACES.
030800
030900*--> ENCABEZADO DE COLUMNAS, TAMBIEN SE IMPRIME UNA SOLA VEZ.
031000*--> EL ORDEN DE LAS ETIQUETAS DEBE COINCIDIR EXACTAMENTE CON EL
031100*--> ORDEN Y ANCHO DE LOS CAMPOS DE WKS-LINEA-DETALLE MAS ABAJO
031200 01  WKS-LINEA-COLUMNAS.
031300     02  FILLER                PIC X(05) VALUE SPACES.
031400*--> COLUMNA 1: NOMBRE DE LA BODEGA
031500     02  FILLER                PIC X(15) VALUE 'BODEGA'.
031600     02  FILLER                PIC X(03) VALUE SPACES.
031700*--> COLUMNA 2: CANTIDAD DE RENGLONES DE LA BODEGA
031800     02  FILLER                PIC X(06) VALUE 'RENGLS'.
031900     02  FILLER                PIC X(03) VALUE SPACES.
032000*--> COLUMNA 3: CANTIDAD TOTAL A ENTREGAR
032100     02  FILLER                PIC X(10) VALUE 'ENTREGAR  '.
032200     02  FILLER                PIC X(03) VALUE SPACES.
032300*--> COLUMNA 4: CANTIDAD TOTAL YA PICKEADA
032400     02  FILLER                PIC X(10) VALUE 'PICKEADO  '.
032500     02  FILLER                PIC X(03) VALUE SPACES.
032600*--> COLUMNA 5: TOTAL DE UNIDADES DE TARIMA
032700     02  FILLER                PIC X(07) VALUE 'TOT UT'.
032800     02  FILLER                PIC X(67) VALUE SPACES.
032900
033000*--> DETALLE POR BODEGA, UNA LINEA POR CADA CORTE DE CONTROL.
033100*--> EL ANCHO Y EL ORDEN DE CADA CAMPO COINCIDE CON SU COLUMNA
033200*--> DE WKS-LINEA-COLUMNAS DE ARRIBA
033300 01  WKS-LINEA-DETALLE.
033400     02  FILLER                PIC X(05) VALUE SPACES.
033500*--> NOMBRE DE LA BODEGA QUE ROMPIO EL CONTROL (WKS-BOD-NOMBRE-ANT)
033600     02  DET-BODEGA-NOMBRE     PIC X(15).
033700     02  FILLER                PIC X(03) VALUE SPACES.
033800*--> RENGLONES ACUMULADOS DE ESA BODEGA (WKS-BOD-RENGLONES)
033900     02  DET-RENGLONES         PIC ZZZZZ9.
034000     02  FILLER                PIC X(03) VALUE SPACES.
034100*--> CANTIDAD A ENTREGAR EDITADA PARA IMPRESION
034200     02  DET-CANT-ENTREGAR     PIC ZZZ,ZZ9.99.
034300     02  FILLER                PIC X(03) VALUE SPACES.
034400*--> CANTIDAD YA PICKEADA EDITADA PARA IMPRESION
034500     02  DET-CANT-PICKEADA     PIC ZZZ,ZZ9.99.
034600     02  FILLER                PIC X(03) VALUE SPACES.
034700*--> TOTAL DE UNIDADES DE TARIMA DE LA BODEGA, EDITADO
034800     02  DET-CANT-UT           PIC ZZZ,ZZ9.
034900     02  FILLER                PIC X(67) VALUE SPACES.
035000
035100*--> REDEFINE EL MISMO AREA DEL DETALLE PARA LA LINEA DE TOTAL
035200*--> GENERAL (USA LA ETIQUETA EN VEZ DEL NOMBRE DE BODEGA).
035300*--> 09/01/1992 EEDR WH-00203 - LOS TOTALES DE ESTA LINEA SE
035400*--> ACUMULAN EN WKS-TOTALES-GENERALES CON EL MISMO TIPO DE DATO
035500*--> DE LOS CAMPOS DE ENTRADA, NO SOBRE EL CAMPO EDITADO, PARA
035600*--> EVITAR EL ERROR DE REDONDEO QUE SE CORRIGIO EN ESE TICKET.
035700 01  WKS-LINEA-TOTAL REDEFINES WKS-LINEA-DETALLE.
035800     02  FILLER                PIC X(05).
035900*--> ETIQUETA 'TOTAL GENERAL' EN VEZ DEL NOMBRE DE BODEGA
036000     02  TOT-ETIQUETA          PIC X(15).
036100     02  FILLER                PIC X(03).
036200*--> GRAN TOTAL DE RENGLONES DE TODO EL ARCHIVO
036300     02  TOT-RENGLONES         PIC ZZZZZ9.
036400     02  FILLER                PIC X(03).
036500*--> GRAN TOTAL A ENTREGAR, ACUMULADO EN WKS-TOTALES-GENERALES
036600     02  TOT-CANT-ENTREGAR     PIC ZZZ,ZZ9.99.
036700     02  FILLER                PIC X(03).
036800*--> GRAN TOTAL YA PICKEADO
036900     02  TOT-CANT-PICKEADA     PIC ZZZ,ZZ9.99.
037000     02  FILLER                PIC X(03).
037100*--> GRAN TOTAL DE UNIDADES DE TARIMA
037200     02  TOT-CANT-UT           PIC ZZZ,ZZ9.
037300     02  FILLER                PIC X(67).
037400
037500*--> LINEA GENERICA DE CONTADOR DEL PIE DEL REPORTE, REUTILIZADA
037600*--> PARA LOS TRES CONTADORES (LEIDOS/ESCRITOS/RECHAZADOS)
037700 01  WKS-LINEA-CONTADOR.
037800     02  FILLER                PIC X(05) VALUE SPACES.
037900*--> TEXTO DEL CONTADOR ('RENGLONES LEIDOS', ETC.)
038000     02  CONT-ETIQUETA         PIC X(30).
038100     02  FILLER                PIC X(03) VALUE SPACES.
038200*--> VALOR NUMERICO DEL CONTADOR, EDITADO CON COMAS
038300     02  CONT-VALOR            PIC ZZZ,ZZZ,ZZ9.
038400     02  FILLER                PIC X(83) VALUE SPACES.
038500
038600******************************************************************
038700 PROCEDURE DIVISION.
038800******************************************************************
038900*               S E C C I O N    P R I N C I P A L
039000*    ORQUESTA TODO EL PROCESO: ABRE ARCHIVOS, IMPRIME EL          *
039100*    ENCABEZADO, LEE Y PROCESA CADA RENGLON DEL PKGENT HASTA EL   *
039200*    FIN DE ARCHIVO, ROMPE LA ULTIMA BODEGA PENDIENTE, IMPRIME    *
039300*    LOS TOTALES GENERALES Y CIERRA.  EL RESTO DE SECTIONS DE     *
039400*    ESTE PROGRAMA SON LLAMADAS DESDE AQUI, DIRECTA O             *
039500*    INDIRECTAMENTE, NUNCA SE EJECUTAN POR SU CUENTA.             *
039600******************************************************************
039700 000-PRINCIPAL SECTION.
039800*--> ABRE LOS TRES ARCHIVOS ANTES DE CUALQUIER OTRA COSA; SI
039900*--> ALGUNO FALLA EN ABRIR, RUTINA-ERROR-APERTURA DETIENE EL JOB
040000*--> DESDE ADENTRO DE ABRIR-ARCHIVOS Y NO SE LLEGA A ESTA LINEA.
040100     PERFORM ABRIR-ARCHIVOS
040200*--> AUTO-VERIFICACION DE LA RUTINA INVERSA DE FECHA (WH-00577),
040300*--> SOLO DESPLIEGA POR CONSOLA, NO AFECTA LOS ARCHIVOS DE SALIDA
040400     PERFORM VERIFICA-RUTINA-FECHA-VENCE                          WH-00577
040500     PERFORM IMPRIME-ENCABEZADO-RPT
040600*--> LECTURA INICIAL (EL "PRIMING READ" CLASICO) ANTES DE ENTRAR
040700*--> AL CICLO PRINCIPAL
040800     PERFORM LEE-RENGLON
040900     PERFORM PROCESA-RENGLON UNTIL FIN-PKGENT
041000*--> AL TERMINAR EL ARCHIVO TODAVIA QUEDA PENDIENTE DE IMPRIMIR
041100*--> EL DETALLE DE LA ULTIMA BODEGA LEIDA (NO HUBO UN CAMBIO DE
041200*--> BODEGA QUE LO DISPARARA), POR ESO SE FUERZA AQUI
041300     PERFORM ROMPE-BODEGA
041400     PERFORM IMPRIME-TOTAL-GENERAL
041500     PERFORM CIERRA-ARCHIVOS
041600     STOP RUN.
041700 000-PRINCIPAL-E. EXIT.
041800
041900******************************************************************
042000*    ABRE LOS TRES ARCHIVOS DEL PROGRAMA (ENTRADA, SALIDA Y      *
042100*    REPORTE) Y VERIFICA CADA FILE STATUS POR SEPARADO.  CADA     *
042200*    FALLA SE ENVIA A LA MISMA RUTINA DE ERROR (VER MAS ABAJO)   *
042300*    EN LUGAR DE REPETIR EL MISMO DISPLAY/STOP RUN TRES VECES.   *
042400******************************************************************
042500 ABRIR-ARCHIVOS SECTION.
042600*--> NOMBRE DEL PROGRAMA PARA LOS MENSAJES DE ERROR DE ESTA RUTINA
042700     MOVE 'PIKSUM1' TO PROGRAMA
042800*--> LOS TRES OPEN SE INTENTAN SIEMPRE, AUNQUE EL PRIMERO FALLE,
042900*--> PARA QUE LOS TRES FILE STATUS QUEDEN DISPONIBLES A LA VEZ
043000     OPEN INPUT  PKGENT
043100     OPEN OUTPUT PKGSAL
043200     OPEN OUTPUT PKGRPT
043300*--> SI EL PKGENT NO ABRIO, SE GUARDA SU STATUS Y NOMBRE EN LOS
043400*--> CAMPOS GENERICOS Y SE MANDA A LA RUTINA UNICA DE ERROR
043500     IF FS-PKGENT NOT = 0
043600        MOVE FS-PKGENT  TO FS-GENERICO                            WH-00582
043700        MOVE 'PKGENT'   TO ARCHIVO-GENERICO                       WH-00582
043800        PERFORM RUTINA-ERROR-APERTURA-INICIO                      WH-00582
043900                THRU RUTINA-ERROR-APERTURA-FIN                    WH-00582
044000     END-IF
044100*--> LO MISMO PARA EL PKGSAL (SALIDA DE RENGLONES NORMALIZADOS)
044200     IF FS-PKGSAL NOT = 0
044300        MOVE FS-PKGSAL  TO FS-GENERICO                            WH-00582
044400        MOVE 'PKGSAL'   TO ARCHIVO-GENERICO                       WH-00582
044500        PERFORM RUTINA-ERROR-APERTURA-INICIO                      WH-00582
044600                THRU RUTINA-ERROR-APERTURA-FIN                    WH-00582
044700     END-IF
044800*--> Y PARA EL PKGRPT (ARCHIVO DE REPORTE IMPRESO)
044900     IF FS-PKGRPT NOT = 0
045000        MOVE FS-PKGRPT  TO FS-GENERICO                            WH-00582
045100        MOVE 'PKGRPT'   TO ARCHIVO-GENERICO                       WH-00582
045200        PERFORM RUTINA-ERROR-APERTURA-INICIO                      WH-00582
045300                THRU RUTINA-ERROR-APERTURA-FIN                    WH-00582
045400     END-IF.
045500 ABRIR-ARCHIVOS-E. EXIT.
045600
045700******************************************************************
045800*    RUTINA UNICA DE ERROR DE APERTURA (ANTES REPETIDA 3 VECES)  *
045900*    05/08/2003 PEDR WH-00582 - USA PERFORM...THRU SOBRE VARIOS  *
046000*    PARRAFOS INTERNOS DE ESTA MISMA SECCION.                    *
046100******************************************************************
046200 RUTINA-ERROR-APERTURA SECTION.
046300*--> PRIMER MENSAJE: CUAL ARCHIVO FALLO (NOMBRE EN ARCHIVO-GENERICO)
046400 RUTINA-ERROR-APERTURA-INICIO.
046500     DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' ARCHIVO-GENERICO
046600     GO TO RUTINA-ERROR-APERTURA-MSG2.
046700*--> SEGUNDO MENSAJE: EL FILE STATUS NUMERICO Y CORTE DEL JOB.
046800*--> SE DEJA EN UN PARRAFO APARTE PARA PODER LLEGAR AQUI CON UN
046900*--> GO TO DESDE EL PARRAFO DE ARRIBA, AL ESTILO DE ESTA CASA.
047000 RUTINA-ERROR-APERTURA-MSG2.
047100     DISPLAY '>>> FILE STATUS: ' FS-GENERICO UPON CONSOLE
047200     STOP RUN.
047300*--> PARRAFO DE SALIDA DEL PERFORM...THRU (NUNCA SE ALCANZA EN LA
047400*--> PRACTICA PORQUE EL PARRAFO ANTERIOR SIEMPRE CORTA EL JOB,
047500*--> PERO SE DEJA POR CLARIDAD DEL RANGO DEL THRU)
047600 RUTINA-ERROR-APERTURA-FIN.
047700     EXIT.
047800 RUTINA-ERROR-APERTURA-E. EXIT.
047900
048000******************************************************************
048100*                    L E C T U R A   D E   E N T R A D A         *
048200*    LEE UN RENGLON DEL PKGENT.  SI AGOTA EL ARCHIVO, ENCIENDE    *
048300*    EL SWITCH FIN-PKGENT QUE CONTROLA EL PERFORM UNTIL DE        *
048400*    000-PRINCIPAL; SI NO, SOLO CUENTA EL RENGLON LEIDO.          *
048500******************************************************************
048600 LEE-RENGLON SECTION.
048700     READ PKGENT
048800       AT END
048900          GO TO LEE-RENGLON-FIN
049000     END-READ
049100     ADD 1 TO WKS-LEIDOS
049200     GO TO LEE-RENGLON-E.
049300*--> SOLO SE LLEGA AQUI DESDE EL AT END DE ARRIBA
049400 LEE-RENGLON-FIN.
049500     MOVE 1 TO WKS-FIN-PKGENT.
049600 LEE-RENGLON-E. EXIT.
049700
049800******************************************************************
049900*              P R O C E S O   D E   C A D A   R E N G L O N     *
050000*    PARRAFO CENTRAL DEL CICLO PRINCIPAL.  DETECTA EL CAMBIO DE   *
050100*    BODEGA, ARMA EL RENGLON DE SALIDA, LO PASA POR LAS CUATRO    *
050200*    RUTINAS DE VALIDACION/TRANSFORMACION, LO ESCRIBE Y ACUMULA   *
050300*    SUS TOTALES SI FUE ACEPTADO, Y LEE EL SIGUIENTE RENGLON.     *
050400******************************************************************
050500 PROCESA-RENGLON SECTION.
050600*--> EL ARCHIVO DE ENTRADA VIENE ORDENADO POR BODEGA; EN CUANTO
050700*--> CAMBIA LA BODEGA (Y YA SE HABIA PROCESADO ALGUNA ANTES) SE
050800*--> IMPRIME Y REINICIA EL ACUMULADO DE LA BODEGA QUE TERMINO.
050900     IF PKE-BODEGA-ID NOT = WKS-BOD-ANTERIOR AND
051000        WKS-BOD-ANTERIOR NOT = 0
051100        PERFORM ROMPE-BODEGA
051200     END-IF
051300     MOVE PKE-BODEGA-ID     TO WKS-BOD-ANTERIOR
051400     MOVE PKE-BODEGA-NOMBRE TO WKS-BOD-NOMBRE-ANT
051500
051600*--> SE ARMA EL RENGLON DE SALIDA DESDE CERO (INITIALIZE) Y SE
051700*--> COPIAN LOS CAMPOS QUE PASAN TAL CUAL, SIN TRANSFORMACION
051800     INITIALIZE REG-PKGSAL
051900*--> IDENTIFICADORES DEL RENGLON, SE COPIAN TAL CUAL DEL PKGENT
052000     MOVE PKE-ID-PROG-ENVIO    TO SAL-ID-PROG-ENVIO
052100     MOVE PKE-CLIENTE-ID       TO SAL-CLIENTE-ID
052200     MOVE PKE-PRODUCTO-ID      TO SAL-PRODUCTO-ID
052300*--> CANTIDAD A ENTREGAR, TAMBIEN SIN TRANSFORMACION
052400     MOVE PKE-CANT-A-ENTREGAR  TO SAL-CANT-A-ENTREGAR
052500*--> LA BANDERA DE ERROR ARRANCA APAGADA; LAS RUTINAS DE
052600*--> VALIDACION DE ABAJO LA ENCIENDEN SI ENCUENTRAN UN DATO MALO
052700     MOVE SPACE                TO SAL-BANDERA-ERROR
052800
052900*--> LAS CUATRO RUTINAS DE VALIDACION/TRANSFORMACION DEL RENGLON;
053000*--> CADA UNA PUEDE DEJAR ENCENDIDA SAL-BANDERA-ERROR SI ENCUENTRA
053100*--> UN DATO INVALIDO, PERO NINGUNA DETIENE EL PROCESO DEL RENGLON
053200     PERFORM VALIDA-ESTADO-PICK
053300     PERFORM NORMALIZA-LLAVE-DEMANDA
053400     PERFORM CONVIERTE-FECHA-VENCE
053500     PERFORM CALCULA-UNIDADES-EMPAQUE
053600
053700*--> SE ESCRIBE SIEMPRE, ACEPTADO O RECHAZADO; LA BANDERA DE
053800*--> ERROR EN EL RENGLON ES LA QUE DISTINGUE UNO DE OTRO
053900     PERFORM ESCRIBE-RENGLON-SAL
054000
054100*--> LOS RENGLONES RECHAZADOS NO ENTRAN A LOS TOTALES DE LA
054200*--> BODEGA, SOLO SE CUENTAN APARTE PARA EL PIE DEL REPORTE
054300     IF SAL-RENGLON-RECHAZADO
054400        ADD 1 TO WKS-RECHAZADOS                                   WH-00560
054500     ELSE
054600        PERFORM ACUMULA-TOTALES-BODEGA
054700     END-IF
054800
054900*--> SE LEE EL SIGUIENTE RENGLON ANTES DE VOLVER AL PERFORM UNTIL
055000*--> DE 000-PRINCIPAL (ESTILO CLASICO "LEE AL FINAL DEL PROCESO")
055100     PERFORM LEE-RENGLON.
055200 PROCESA-RENGLON-E. EXIT.
055300
055400******************************************************************
055500*              V A L I D A   E S T A D O   D E   P I C K         *
055600*    EL ESTADO DE PICK DEBE SER UNO DE LOS CUATRO CODIGOS DE LA  *
055700*    TABLA DE PIKTAB1 (PROGRAMADO/PICKEADO/EMPACADO/DESPACHADO); *
055800*    CUALQUIER OTRO VALOR RECHAZA EL RENGLON.  20/09/2004 EEDR   *
055900*    WH-00598 - LA DESCRIPCION SE TOMA DE LA TABLA EN VEZ DE     *
056000*    ESTAR REPETIDA EN CADA PROGRAMA QUE LA NECESITA.             *
056100******************************************************************
056200 VALIDA-ESTADO-PICK SECTION.
056300*--> WKS-ESTADO-PICK-EVAL ES EL CAMPO 88-CONDICIONADO DE PIKTAB1
056400*--> (ESTADO-PICK-VALIDO) QUE LISTA LOS CUATRO CODIGOS VALIDOS
056500     MOVE PKE-ESTADO-PICK TO WKS-ESTADO-PICK-EVAL
056600     IF NOT ESTADO-PICK-VALIDO
056700        MOVE 'E' TO SAL-BANDERA-ERROR
056800        DISPLAY 'PIKSUM1 - NO EXISTE ESTADO DE PICK PARA '
056900                'CODIGO: ' PKE-ESTADO-PICK
057000     ELSE
057100*--> CODIGO VALIDO: SE COPIA Y SE BUSCA SU DESCRIPCION EN LA
057200*--> TABLA DE 4 ENTRADAS DE PIKTAB1 (TE-CODIGO/TE-DESCRIPCION)
057300        MOVE PKE-ESTADO-PICK TO SAL-ESTADO-PICK
057400        PERFORM BUSCA-DESCR-ESTADO VARYING WKS-I
057500                FROM 1 BY 1 UNTIL WKS-I > 4
057600     END-IF.
057700 VALIDA-ESTADO-PICK-E. EXIT.
057800
057900*--> BUSQUEDA LINEAL SIMPLE, SOLO 4 ENTRADAS, NO AMERITA BINARY
058000*--> SEARCH; SE DEJA CORRER HASTA EL FINAL AUNQUE YA HAYA
058100*--> ENCONTRADO LA DESCRIPCION, TAL COMO LO HACE EL RESTO DE
058200*--> RUTINAS DE BUSQUEDA DE ESTE DEPARTAMENTO
058300 BUSCA-DESCR-ESTADO SECTION.
058400     IF TE-CODIGO (WKS-I) = PKE-ESTADO-PICK
058500        MOVE TE-DESCRIPCION (WKS-I) TO SAL-DESCR-ESTADO
058600     END-IF.
058700 BUSCA-DESCR-ESTADO-E. EXIT.
058800
058900******************************************************************
059000*              N O R M A L I Z A   L L A V E   D E M A N D A     *
059100*    23/06/1994 PEDR WH-00451 - ARMA EL GRUPO SAL-LLAVE-DEMANDA  *
059200*    DEL RENGLON DE SALIDA A PARTIR DE LOS IDS DEL RENGLON DE    *
059300*    ENTRADA, SUSTITUYENDO POR EL VALOR CENTINELA SIN-ESPECIFICAR*
059400*    CUALQUIER PARTE DE LA LLAVE QUE ESTE EXTRACTO NO TRAIGA.    *
059500******************************************************************
059600 NORMALIZA-LLAVE-DEMANDA SECTION.
059700*--> EL ID DE PROGRAMA DE ENVIO DEBE SER MAYOR QUE CERO PARA
059800*--> ARMAR LA LLAVE DE DEMANDA; SI NO, EL RENGLON SE RECHAZA
059900     IF PKE-ID-PROG-ENVIO > 0
060000        MOVE PKE-ID-PROG-ENVIO TO SAL-LLD-ID-PROG-ENVIO
060100     ELSE
060200        MOVE 'E' TO SAL-BANDERA-ERROR
060300        DISPLAY 'PIKSUM1 - ID DE PROGRAMA DE ENVIO INVALIDO: '
060400                PKE-ID-PROG-ENVIO
060500     END-IF
060600
060700*--> CERO EN EL ID DE LINEA DE PEDIDO NO ES UN RECHAZO; SOLO
060800*--> SIGNIFICA QUE EL RENGLON NO TIENE LINEA DE PEDIDO ASOCIADA
060900*--> Y SE GRABA EL VALOR CENTINELA EN SU LUGAR
061000     IF PKE-LINEA-PEDIDO-ID = 0
061100        MOVE WKS-SIN-ESPECIFICAR TO SAL-LLD-LINEA-PEDIDO          WH-00451
061200     ELSE
061300        MOVE PKE-LINEA-PEDIDO-ID TO SAL-LLD-LINEA-PEDIDO          WH-00451
061400     END-IF
061500
061600*--> ESTE EXTRACTO NO TRAE LINEA DE SUSCRIPCION NI DE PRONOSTICO
061700*--> SE DEJAN SIEMPRE EN SIN-ESPECIFICAR.  (LA REGLA DE QUE UN
061800*--> RENGLON DEBE SER DE PEDIDO O DE SUSCRIPCION, PERO NO AMBOS
061900*--> NI NINGUNO, NO APLICA AQUI: NO EXISTE CAMPO DE LINEA DE
062000*--> SUSCRIPCION EN EL EXTRACTO DE ENTRADA, ASI QUE LA COMBINA-
062100*--> CION INVALIDA NUNCA SE PUEDE PRESENTAR EN ESTE PROGRAMA)
062200     MOVE WKS-SIN-ESPECIFICAR TO SAL-LLD-LINEA-SUSCRIP
062300     MOVE WKS-SIN-ESPECIFICAR TO SAL-LLD-LINEA-PRONOST.
062400 NORMALIZA-LLAVE-DEMANDA-E. EXIT.
062500
062600******************************************************************
062700*              F E C H A   D E   V E N C I M I E N T O           *
062800*    CONVIERTE EL CODIGO YYMMDD DE PKE-FECHA-VENCE-COD A UNA      *
062900*    FECHA COMPLETA CCYYMMDD, APLICANDO EL AJUSTE DE ANIO         *
063000*    BISIESTO Y LA REGLA DEL DIA '00' = ULTIMO DIA DEL MES.       *
063100*    PERFORMED DESDE PROCESA-RENGLON PARA CADA RENGLON LEIDO.     *
063200******************************************************************
063300 CONVIERTE-FECHA-VENCE SECTION.
063400*--> EL CODIGO DE ENTRADA VIENE EN FORMATO YYMMDD (6 POSICIONES);
063500*--> SE REDEFINE EN WKS-FVE-R PARA LEER ANIO/MES/DIA POR SEPARADO
063600     MOVE PKE-FECHA-VENCE-COD TO WKS-FECHA-VENCE-ENTRADA
063700     MOVE 0 TO WKS-VENCE-DD-FINAL
063800     MOVE 0 TO SAL-FECHA-VENCE
063900
064000*--> PRIMERA VALIDACION: EL MES DEBE ESTAR ENTRE 01 Y 12.  SI NO,
064100*--> SE RECHAZA EL RENGLON Y NO SE SIGUE CON EL CALCULO DEL DIA
064200     IF WKS-VENCE-MM < 1 OR WKS-VENCE-MM > 12
064300        MOVE 'E' TO SAL-BANDERA-ERROR
064400        DISPLAY 'PIKSUM1 - MES DE VENCIMIENTO INVALIDO: '
064500                WKS-FECHA-VENCE-ENTRADA
064600     ELSE
064700*--> MES VALIDO: SE TOMA EL MAXIMO DE DIAS DEL MES DE LA TABLA
064800*--> DIA-FIN-MES-VENCE DE PIKTAB1 (28,30,31 SEGUN EL MES) Y LUEGO
064900*--> SE AJUSTA FEBRERO SI EL ANIO ES BISIESTO, ANTES DE RESOLVER
065000*--> EL DIA FINAL Y ARMAR LA FECHA COMPLETA CCYYMMDD DE SALIDA
065100        MOVE DIA-FIN-MES-VENCE (WKS-VENCE-MM)
065200                                  TO WKS-VENCE-MAXDIA
065300        PERFORM AJUSTA-BISIESTO-VENCE
065400        PERFORM RESUELVE-DIA-VENCE
065500     END-IF.
065600 CONVIERTE-FECHA-VENCE-E. EXIT.
065700
065800******************************************************************
065900*    FEBRERO: EN ANIO BISIESTO EL MES TIENE 29 DIAS, NO 28.      *
066000*    REGLA DEL CALENDARIO GREGORIANO: BISIESTO SI ES DIVISIBLE   *
066100*    ENTRE 4, EXCEPTO LOS DIVISIBLES ENTRE 100 QUE NO LO SON,    *
066200*    A MENOS QUE TAMBIEN SEAN DIVISIBLES ENTRE 400 (EJ. 2000 SI  *
066300*    ES BISIESTO, 1900 NO LO ES).  SOLO APLICA CUANDO EL MES     *
066400*    DE VENCIMIENTO ES FEBRERO; OTRO MES NO ENTRA A ESTE IF.     *
066500******************************************************************
066600 AJUSTA-BISIESTO-VENCE SECTION.
066700     IF WKS-VENCE-MM = 2
066800*--> EL CODIGO SOLO TRAE LOS ULTIMOS 2 DIGITOS DEL ANIO; SE
066900*--> RECONSTRUYE EL ANIO COMPLETO (SIGLO XXI) ANTES DE DIVIDIR
067000        COMPUTE WKS-VENCE-ANIO-COMP = 2000 + WKS-VENCE-AA         WH-00512
067100*--> LAS TRES DIVISIONES SIGUIENTES SOLO INTERESA EL RESIDUO;
067200*--> EL COCIENTE (WKS-VENCE-TEMP) ES DESCARTABLE, SE REUTILIZA
067300*--> EL MISMO CAMPO PARA LAS TRES PARA NO DECLARAR TRES MAS
067400        DIVIDE WKS-VENCE-ANIO-COMP BY 4
067500            GIVING WKS-VENCE-TEMP
067600            REMAINDER WKS-VENCE-RESTO-4
067700        DIVIDE WKS-VENCE-ANIO-COMP BY 100
067800            GIVING WKS-VENCE-TEMP
067900            REMAINDER WKS-VENCE-RESTO-100
068000        DIVIDE WKS-VENCE-ANIO-COMP BY 400
068100            GIVING WKS-VENCE-TEMP
068200            REMAINDER WKS-VENCE-RESTO-400
068300*--> BISIESTO SI (DIVISIBLE ENTRE 4 Y NO ENTRE 100) O DIVISIBLE
068400*--> ENTRE 400; EN ESE CASO FEBRERO TIENE 29 DIAS
068500        IF (WKS-VENCE-RESTO-4 = 0 AND
068600            WKS-VENCE-RESTO-100 NOT = 0)
068700           OR WKS-VENCE-RESTO-400 = 0
068800           MOVE 29 TO WKS-VENCE-MAXDIA
068900        END-IF
069000     END-IF.
069100 AJUSTA-BISIESTO-VENCE-E. EXIT.
069200
069300******************************************************************
069400*    DIA '00' SIGNIFICA EL ULTIMO DIA DEL MES (REGLA DE NEGOCIO  *
069500*    DEL EXTRACTO DE ENTRADA); CUALQUIER OTRO DIA SE VALIDA      *
069600*    CONTRA EL MAXIMO DE DIAS DEL MES YA AJUSTADO POR BISIESTO,  *
069700*    Y SOLO SI EL RENGLON QUEDO ACEPTADO SE ARMA LA FECHA        *
069800*    COMPLETA CCYYMMDD QUE SE GRABA EN SAL-FECHA-VENCE.          *
069900******************************************************************
070000 RESUELVE-DIA-VENCE SECTION.
070100*--> DIA '00' EN EL CODIGO DE ENTRADA: EL DIA FINAL ES EL MAXIMO
070200*--> DEL MES (YA AJUSTADO POR BISIESTO SI ERA FEBRERO)
070300     IF WKS-VENCE-DD = 0
070400        MOVE WKS-VENCE-MAXDIA TO WKS-VENCE-DD-FINAL
070500     ELSE
070600*--> DIA DISTINTO DE CERO: DEBE CAER DENTRO DEL MES, SI NO SE
070700*--> RECHAZA EL RENGLON (FECHA IMPOSIBLE, EJ. 31 DE ABRIL)
070800        IF WKS-VENCE-DD > WKS-VENCE-MAXDIA
070900           MOVE 'E' TO SAL-BANDERA-ERROR
071000           DISPLAY 'PIKSUM1 - DIA DE VENCIMIENTO INVALIDO: '
071100                   WKS-FECHA-VENCE-ENTRADA
071200        ELSE
071300           MOVE WKS-VENCE-DD TO WKS-VENCE-DD-FINAL
071400        END-IF
071500     END-IF
071600*--> SOLO SE ARMA LA FECHA DE SALIDA SI EL RENGLON SIGUE ACEPTADO;
071700*--> SI SE RECHAZO ARRIBA, SAL-FECHA-VENCE SE QUEDA EN CERO
071800     IF NOT SAL-RENGLON-RECHAZADO
071900        COMPUTE SAL-FECHA-VENCE =
072000                (2000 + WKS-VENCE-AA) * 10000                     WH-00512
072100                + WKS-VENCE-MM * 100
072200                + WKS-VENCE-DD-FINAL
072300     END-IF.
072400 RESUELVE-DIA-VENCE-E. EXIT.
072500
072600******************************************************************
072700*    11/03/2003 HMCH WH-00577 - RUTINA INVERSA: RECIBE LA FECHA  *
072800*    CALENDARIO CCYYMMDD Y DEVUELVE EL CODIGO YYMMDD, CON LA     *
072900*    REGLA DEL ULTIMO DIA DEL MES = '00'.                        *
073000******************************************************************
073100 RESUELVE-MAXDIA-VERIF SECTION.
073200*--> MISMA LOGICA DE AJUSTA-BISIESTO-VENCE PERO SOBRE EL ANIO
073300*--> COMPLETO DE 4 DIGITOS (WKS-VERIF-ANIO YA VIENE ASI, NO HAY
073400*--> QUE RECONSTRUIRLO COMO EN EL SENTIDO DIRECTO)
073500     MOVE DIA-FIN-MES-VENCE (WKS-VERIF-MES) TO WKS-VERIF-MAXDIA
073600*--> SOLO FEBRERO NECESITA EL AJUSTE; LOS DEMAS MESES YA TIENEN
073700*--> SU MAXIMO CORRECTO EN LA TABLA DIA-FIN-MES-VENCE
073800     IF WKS-VERIF-MES = 2
073900        DIVIDE WKS-VERIF-ANIO BY 4
074000            GIVING WKS-VERIF-TEMP
074100            REMAINDER WKS-VERIF-RESTO-4
074200        DIVIDE WKS-VERIF-ANIO BY 100
074300            GIVING WKS-VERIF-TEMP
074400            REMAINDER WKS-VERIF-RESTO-100
074500        DIVIDE WKS-VERIF-ANIO BY 400
074600            GIVING WKS-VERIF-TEMP
074700            REMAINDER WKS-VERIF-RESTO-400
074800*--> MISMA REGLA DE BISIESTO QUE AJUSTA-BISIESTO-VENCE
074900        IF (WKS-VERIF-RESTO-4 = 0 AND
075000            WKS-VERIF-RESTO-100 NOT = 0)
075100           OR WKS-VERIF-RESTO-400 = 0
075200           MOVE 29 TO WKS-VERIF-MAXDIA
075300        END-IF
075400     END-IF.
075500 RESUELVE-MAXDIA-VERIF-E. EXIT.
075600
075700******************************************************************
075800*    RUTINA INVERSA: RECIBE WKS-VERIF-FECHA-CCYYMMDD (FECHA      *
075900*    CALENDARIO COMPLETA) Y DEJA EN WKS-VERIF-COD-NUM/-X EL       *
076000*    CODIGO YYMMDD EQUIVALENTE, APLICANDO LA REGLA INVERSA DEL    *
076100*    DIA '00'.  ES EL ESPEJO DE CONVIERTE-FECHA-VENCE.            *
076200******************************************************************
076300 CONVIERTE-FECHA-A-COD SECTION.
076400*--> DESCOMPONE LA FECHA CALENDARIO CCYYMMDD EN ANIO/MES/DIA
076500*--> USANDO DOS DIVISIONES SUCESIVAS (ENTRE 10000 Y ENTRE 100)
076600     DIVIDE WKS-VERIF-FECHA-CCYYMMDD BY 10000
076700         GIVING WKS-VERIF-ANIO
076800         REMAINDER WKS-VERIF-TEMP
076900     DIVIDE WKS-VERIF-TEMP BY 100
077000         GIVING WKS-VERIF-MES
077100         REMAINDER WKS-VERIF-DIA
077200
077300*--> SE NECESITA EL MAXIMO DE DIAS DEL MES PARA SABER SI EL DIA
077400*--> DE ENTRADA ES EL ULTIMO DEL MES (CASO DEL CODIGO '00')
077500     PERFORM RESUELVE-MAXDIA-VERIF
077600
077700*--> EL CODIGO DE SALIDA SOLO LLEVA LOS ULTIMOS 2 DIGITOS DEL
077800*--> ANIO; EL MES PASA TAL CUAL
077900     COMPUTE WKS-VERIF-COD-AA = WKS-VERIF-ANIO - 2000
078000     MOVE WKS-VERIF-MES TO WKS-VERIF-COD-MM
078100*--> SI EL DIA DE ENTRADA ES EL ULTIMO DIA DEL MES, EL CODIGO
078200*--> DE SALIDA LLEVA '00' EN VEZ DEL NUMERO DE DIA REAL
078300     IF WKS-VERIF-DIA = WKS-VERIF-MAXDIA
078400        MOVE 0 TO WKS-VERIF-COD-DD
078500     ELSE
078600        MOVE WKS-VERIF-DIA TO WKS-VERIF-COD-DD
078700     END-IF.
078800 CONVIERTE-FECHA-A-COD-E. EXIT.
078900
079000******************************************************************
079100*    AUTO-VERIFICACION AL INICIO DEL PROGRAMA.  CORRE LOS TRES   *
079200*    CASOS DE PRUEBA CONOCIDOS DE LA RUTINA INVERSA Y DESPLIEGA  *
079300*    EL RESULTADO OBTENIDO JUNTO AL ESPERADO; NO ESCRIBE NADA EN *
079400*    LOS ARCHIVOS NI DETIENE EL JOB SI NO COINCIDEN, SOLO SIRVE  *
079500*    PARA QUE EL OPERADOR LO REVISE EN EL LISTADO DE CONSOLA.    *
079600******************************************************************
079700 VERIFICA-RUTINA-FECHA-VENCE SECTION.
079800*--> CASO 1: 31-AGO-2022 ES EL ULTIMO DIA DE AGOSTO -> CODIGO '00'
079900     MOVE 20220831 TO WKS-VERIF-FECHA-CCYYMMDD
080000     PERFORM CONVIERTE-FECHA-A-COD
080100     DISPLAY 'PIKSUM1 - VERIF FECHA A COD 20220831 -> '
080200             WKS-VERIF-COD-X ' (ESPERADO: 220800)'
080300
080400*--> CASO 2: 30-AGO-2022 NO ES EL ULTIMO DIA -> CODIGO LLEVA EL 30
080500     MOVE 20220830 TO WKS-VERIF-FECHA-CCYYMMDD
080600     PERFORM CONVIERTE-FECHA-A-COD
080700     DISPLAY 'PIKSUM1 - VERIF FECHA A COD 20220830 -> '
080800             WKS-VERIF-COD-X ' (ESPERADO: 220830)'
080900
081000*--> CASO 3: PRIMERO DE JUNIO DE 2021, CASO NORMAL SIN ULTIMO DIA
081100     MOVE 20210601 TO WKS-VERIF-FECHA-CCYYMMDD
081200     PERFORM CONVIERTE-FECHA-A-COD
081300     DISPLAY 'PIKSUM1 - VERIF FECHA A COD 20210601 -> '
081400             WKS-VERIF-COD-X ' (ESPERADO: 210601)'.
081500 VERIFICA-RUTINA-FECHA-VENCE-E. EXIT.
081600
081700******************************************************************
081800*        C A L C U L O   D E   U N I D A D E S   D E   T U / U L *
081900*    CONVIERTE LA CANTIDAD PEDIDA (UNIDADES SUELTAS) PRIMERO A    *
082000*    UNIDADES DE TARIMA (UT) Y LUEGO A UNIDADES DE CARGA (UL),    *
082100*    REDONDEANDO SIEMPRE HACIA ARRIBA PORQUE NO SE PUEDE PICKEAR  *
082200*    NI EMBARCAR UNA FRACCION DE TARIMA O DE CARGA.               *
082300******************************************************************
082400 CALCULA-UNIDADES-EMPAQUE SECTION.
082500*--> SE PARTE EN CERO CADA VEZ; UN RENGLON RECHAZADO MAS ADELANTE
082600*--> SE QUEDA CON UT/UL EN CERO, NUNCA CON UN VALOR A MEDIAS
082700     MOVE PKE-CANT-PEDIDA TO WKS-QTY-PEDIDA
082800     MOVE 0 TO SAL-CANT-UT
082900     MOVE 0 TO SAL-CANT-UL
083000     MOVE 0 TO WKS-TU-ENTERO
083100
083200*--> SI LA RAZON UC-POR-UT (UNIDADES POR TARIMA) VIENE EN CERO NO
083300*--> SE PUEDE DIVIDIR; EL RENGLON SE RECHAZA Y NO SE CALCULA UT/UL
083400     IF PKE-UC-POR-UT = 0
083500        MOVE 'E' TO SAL-BANDERA-ERROR
083600        DISPLAY 'PIKSUM1 - RAZON UC-POR-UT EN CERO, RENGLON: '
083700                PKE-ID-PROG-ENVIO
083800     ELSE
083900*--> DIVISION ENTERA CON RESIDUO; SI SOBRA ALGO (RESTO NOT = 0)
084000*--> SE REDONDEA HACIA ARRIBA SUMANDO UNA TARIMA MAS
084100        DIVIDE WKS-QTY-PEDIDA BY PKE-UC-POR-UT
084200            GIVING WKS-TU-ENTERO
084300            REMAINDER WKS-TU-RESTO
084400        IF WKS-TU-RESTO NOT = 0
084500           ADD 1 TO WKS-TU-ENTERO
084600        END-IF
084700        MOVE WKS-TU-ENTERO TO SAL-CANT-UT
084800     END-IF
084900
085000*--> SEGUNDA CONVERSION: DE TARIMAS (UT) A CARGAS (UL), CON LA
085100*--> MISMA REGLA DE REDONDEO HACIA ARRIBA.  SI UT-POR-UL VIENE EN
085200*--> CERO SIMPLEMENTE NO SE CALCULA UL (SE QUEDA EN CERO, NO ES
085300*--> UN RECHAZO COMO EN EL CASO DE UC-POR-UT)
085400     IF PKE-UT-POR-UL NOT = 0
085500        DIVIDE WKS-TU-ENTERO BY PKE-UT-POR-UL
085600            GIVING WKS-UL-ENTERO                                  WH-00166
085700            REMAINDER WKS-UL-RESTO
085800        IF WKS-UL-RESTO NOT = 0
085900           ADD 1 TO WKS-UL-ENTERO                                 WH-00166
086000        END-IF
086100        MOVE WKS-UL-ENTERO TO SAL-CANT-UL                         WH-00166
086200     END-IF.
086300 CALCULA-UNIDADES-EMPAQUE-E. EXIT.
086400
086500******************************************************************
086600*        E S C R I T U R A   D E   S A L I D A                   *
086700*    ESCRIBE EL RENGLON DE SALIDA AL PKGSAL.  SE ESCRIBE SIEMPRE,*
086800*    ACEPTADO O RECHAZADO, PARA QUE EL ARCHIVO DE SALIDA TENGA   *
086900*    UN RENGLON POR CADA RENGLON DE ENTRADA, CON LA BANDERA DE   *
087000*    ERROR COMO UNICA DIFERENCIA ENTRE LOS DOS CASOS.             *
087100******************************************************************
087200 ESCRIBE-RENGLON-SAL SECTION.
087300*--> SE ESCRIBE EL RENGLON YA ARMADO (ACEPTADO O RECHAZADO, CON
087400*--> SU BANDERA DE ERROR YA PUESTA POR LAS RUTINAS ANTERIORES)
087500     WRITE REG-PKGSAL
087600     IF FS-PKGSAL NOT = 0
087700        DISPLAY 'PIKSUM1 - ERROR AL ESCRIBIR PKGSAL, STATUS: '
087800                FS-PKGSAL ' RENGLON: ' SAL-ID-PROG-ENVIO
087900     ELSE
088000        ADD 1 TO WKS-ESCRITOS
088100     END-IF.
088200 ESCRIBE-RENGLON-SAL-E. EXIT.
088300
088400******************************************************************
088500*        A C U M U L A   T O T A L E S   D E   L A   B O D E G A *
088600*    SUMA ESTE RENGLON (YA ACEPTADO) A LOS ACUMULADORES DE LA    *
088700*    BODEGA ACTUAL: RENGLONES, CANTIDAD A ENTREGAR, CANTIDAD     *
088800*    PICKEADA (SOLO SI EL ESTADO ES PICKEADO O EMPACADO) Y       *
088900*    UNIDADES DE TARIMA; ADEMAS VERIFICA EL TRANSPORTISTA UNICO. *
089000******************************************************************
089100 ACUMULA-TOTALES-BODEGA SECTION.
089200     ADD 1                    TO WKS-BOD-RENGLONES
089300     ADD PKE-CANT-A-ENTREGAR  TO WKS-BOD-CANT-ENTREGAR
089400*--> LA CANTIDAD PICKEADA SOLO TIENE SENTIDO CUANDO EL RENGLON YA
089500*--> SE PICKEO O SE EMPACO; EN OTROS ESTADOS TODAVIA NO EXISTE
089600     IF ESTADO-PICKEADO-O-EMPACADO
089700        ADD PKE-CANT-PICKEADA TO WKS-BOD-CANT-PICKEADA
089800     END-IF
089900     ADD SAL-CANT-UT          TO WKS-BOD-CANT-UT
090000*--> SE VERIFICA SI TODOS LOS RENGLONES DE LA BODEGA COMPARTEN
090100*--> EL MISMO TRANSPORTISTA (VER EXTRAE-TRANSPORTISTA-UNICO)
090200     PERFORM EXTRAE-TRANSPORTISTA-UNICO.
090300 ACUMULA-TOTALES-BODEGA-E. EXIT.
090400
090500******************************************************************
090600*    REGLA DE "EXTRAER EL VALOR UNICO DISTINTO" SOBRE EL         *
090700*    TRANSPORTISTA DE LOS RENGLONES DE LA BODEGA: EL PRIMER      *
090800*    TRANSPORTISTA DISTINTO DE CERO QUE SE ENCUENTRA SE GUARDA   *
090900*    COMO EL TRANSPORTISTA DE LA BODEGA; SI MAS ADELANTE         *
091000*    APARECE UN TRANSPORTISTA DIFERENTE, SE ENCIENDE EL SWITCH   *
091100*    TRANSP-MULTIPLE PARA QUE ROMPE-BODEGA LO REPORTE.           *
091200******************************************************************
091300 EXTRAE-TRANSPORTISTA-UNICO SECTION.
091400     IF PKE-TRANSPORTISTA-ID NOT = 0
091500*--> TODAVIA NO SE HABIA GUARDADO NINGUN TRANSPORTISTA EN ESTA
091600*--> BODEGA: ESTE ES EL PRIMERO, SE FIJA COMO EL UNICO
091700        IF WKS-BOD-TRANSP-CONT = 0
091800           MOVE PKE-TRANSPORTISTA-ID TO WKS-BOD-TRANSP-UNICO
091900           MOVE 1 TO WKS-BOD-TRANSP-CONT
092000        ELSE
092100*--> YA HABIA UN TRANSPORTISTA GUARDADO; SI ESTE RENGLON TRAE
092200*--> UNO DIFERENTE, LA BODEGA YA NO TIENE UN TRANSPORTISTA UNICO
092300           IF PKE-TRANSPORTISTA-ID NOT =                 WH-00478
092400              WKS-BOD-TRANSP-UNICO
092500              MOVE 1 TO WKS-BOD-TRANSP-MULT
092600           END-IF
092700        END-IF
092800     END-IF.
092900 EXTRAE-TRANSPORTISTA-UNICO-E. EXIT.
093000
093100******************************************************************
093200*        C O R T E   D E   C O N T R O L   P O R   B O D E G A   *
093300*    SE INVOCA CADA VEZ QUE CAMBIA LA BODEGA EN EL ARCHIVO DE     *
093400*    ENTRADA (Y UNA VEZ MAS AL FINAL DEL ARCHIVO, DESDE           *
093500*    000-PRINCIPAL) PARA IMPRIMIR EL DETALLE DE LA BODEGA QUE     *
093600*    TERMINO, PASAR SUS TOTALES AL ACUMULADO GENERAL, Y          *
093700*    REINICIAR LOS ACUMULADORES DE BODEGA PARA LA SIGUIENTE.      *
093800******************************************************************
093900 ROMPE-BODEGA SECTION.
094000     PERFORM IMPRIME-DETALLE-BODEGA
094100*--> SI LA BODEGA TUVO MAS DE UN TRANSPORTISTA, SE AVISA POR
094200*--> CONSOLA (NO ES UN RECHAZO DE RENGLON, SOLO UNA ADVERTENCIA)
094300     IF TRANSP-MULTIPLE
094400        DISPLAY 'PIKSUM1 - BODEGA ' WKS-BOD-ANTERIOR
094500                ' TIENE MAS DE UN TRANSPORTISTA EN EL GRUPO'
094600     END-IF
094700*--> LOS TOTALES DE LA BODEGA QUE TERMINA PASAN AL ACUMULADO
094800*--> GENERAL DEL REPORTE COMPLETO
094900     ADD WKS-BOD-RENGLONES     TO WKS-TOT-RENGLONES
095000     ADD WKS-BOD-CANT-ENTREGAR TO WKS-TOT-CANT-ENTREGAR
095100     ADD WKS-BOD-CANT-PICKEADA TO WKS-TOT-CANT-PICKEADA
095200     ADD WKS-BOD-CANT-UT       TO WKS-TOT-CANT-UT
095300*--> SE REINICIAN LOS ACUMULADORES DE BODEGA PARA LA SIGUIENTE
095400     MOVE 0 TO WKS-BOD-RENGLONES
095500     MOVE 0 TO WKS-BOD-CANT-ENTREGAR
095600     MOVE 0 TO WKS-BOD-CANT-PICKEADA
095700     MOVE 0 TO WKS-BOD-CANT-UT
095800     MOVE 0 TO WKS-BOD-TRANSP-UNICO
095900     MOVE 0 TO WKS-BOD-TRANSP-CONT
096000     MOVE 0 TO WKS-BOD-TRANSP-MULT.
096100 ROMPE-BODEGA-E. EXIT.
096200
096300******************************************************************
096400*        I M P R E S I O N   D E L   R E P O R T E               *
096500*    IMPRIME-ENCABEZADO-RPT SOLO SE CORRE UNA VEZ, AL PRINCIPIO  *
096600*    DEL REPORTE, ANTES DE LEER EL PRIMER RENGLON; LAS DEMAS      *
096700*    RUTINAS DE IMPRESION SE CORREN UNA VEZ POR BODEGA O AL       *
096800*    FINAL DEL REPORTE.                                           *
096900******************************************************************
097000 IMPRIME-ENCABEZADO-RPT SECTION.
097100*--> PRIMERA LINEA: TITULO DEL REPORTE
097200     MOVE WKS-LINEA-TITULO   TO REG-PKGRPT
097300     WRITE REG-PKGRPT
097400*--> SEGUNDA LINEA: ENCABEZADO DE COLUMNAS
097500     MOVE WKS-LINEA-COLUMNAS TO REG-PKGRPT
097600     WRITE REG-PKGRPT.
097700 IMPRIME-ENCABEZADO-RPT-E. EXIT.
097800
097900*--> SE PROTEGE CONTRA IMPRIMIR UN DETALLE VACIO CUANDO TODAVIA
098000*--> NO SE HA LEIDO NINGUNA BODEGA (WKS-BOD-ANTERIOR EN CERO),
098100*--> CASO QUE SE DA SI ROMPE-BODEGA SE LLAMA ANTES DE TIEMPO
098200 IMPRIME-DETALLE-BODEGA SECTION.
098300     IF WKS-BOD-ANTERIOR NOT = 0
098400*--> SE MUEVEN LOS CINCO ACUMULADORES DE LA BODEGA A LA LINEA DE
098500*--> DETALLE, EN EL MISMO ORDEN QUE WKS-LINEA-COLUMNAS
098600        MOVE WKS-BOD-NOMBRE-ANT    TO DET-BODEGA-NOMBRE
098700        MOVE WKS-BOD-RENGLONES     TO DET-RENGLONES
098800        MOVE WKS-BOD-CANT-ENTREGAR TO DET-CANT-ENTREGAR
098900        MOVE WKS-BOD-CANT-PICKEADA TO DET-CANT-PICKEADA
099000        MOVE WKS-BOD-CANT-UT       TO DET-CANT-UT
099100        MOVE WKS-LINEA-DETALLE     TO REG-PKGRPT
099200        WRITE REG-PKGRPT
099300     END-IF.
099400 IMPRIME-DETALLE-BODEGA-E. EXIT.
099500
099600*--> LINEA DE TOTAL GENERAL (REDEFINES DEL DETALLE, CON SU PROPIA
099700*--> ETIQUETA) SEGUIDA DE LAS TRES LINEAS DE CONTADORES DEL PIE
099800*--> DEL REPORTE: LEIDOS, ESCRITOS Y RECHAZADOS
099900 IMPRIME-TOTAL-GENERAL SECTION.
100000*--> LINEA DE TOTAL GENERAL, USANDO EL REDEFINES WKS-LINEA-TOTAL
100100*--> SOBRE EL MISMO AREA DE WKS-LINEA-DETALLE
100200     MOVE 'TOTAL GENERAL'       TO TOT-ETIQUETA
100300     MOVE WKS-TOT-RENGLONES     TO TOT-RENGLONES
100400     MOVE WKS-TOT-CANT-ENTREGAR TO TOT-CANT-ENTREGAR
100500     MOVE WKS-TOT-CANT-PICKEADA TO TOT-CANT-PICKEADA
100600     MOVE WKS-TOT-CANT-UT       TO TOT-CANT-UT
100700     MOVE WKS-LINEA-TOTAL       TO REG-PKGRPT
100800     WRITE REG-PKGRPT
100900
101000*--> CONTADOR 1 DE 3: CUANTOS RENGLONES SE LEYERON DEL PKGENT
101100     MOVE 'REGISTROS LEIDOS'      TO CONT-ETIQUETA
101200     MOVE WKS-LEIDOS              TO CONT-VALOR
101300     MOVE WKS-LINEA-CONTADOR      TO REG-PKGRPT
101400     WRITE REG-PKGRPT
101500
101600*--> CONTADOR 2 DE 3: CUANTOS RENGLONES SE ESCRIBIERON AL PKGSAL
101700*--> (DEBE SER IGUAL AL CONTADOR DE LEIDOS, PUES SE ESCRIBE
101800*--> SIEMPRE, ACEPTADO O RECHAZADO)
101900     MOVE 'REGISTROS ESCRITOS'    TO CONT-ETIQUETA
102000     MOVE WKS-ESCRITOS            TO CONT-VALOR
102100     MOVE WKS-LINEA-CONTADOR      TO REG-PKGRPT
102200     WRITE REG-PKGRPT
102300
102400*--> CONTADOR 3 DE 3: CUANTOS DE LOS ESCRITOS QUEDARON MARCADOS
102500*--> CON LA BANDERA DE ERROR (SAL-BANDERA-ERROR = 'E')
102600     MOVE 'REGISTROS RECHAZADOS'  TO CONT-ETIQUETA
102700     MOVE WKS-RECHAZADOS          TO CONT-VALOR                   WH-00560
102800     MOVE WKS-LINEA-CONTADOR      TO REG-PKGRPT
102900     WRITE REG-PKGRPT.
103000 IMPRIME-TOTAL-GENERAL-E. EXIT.
103100
103200******************************************************************
103300*        C I E R R E   D E   A R C H I V O S                     *
103400*    ULTIMO PASO DEL PROGRAMA, LLAMADO DESDE 000-PRINCIPAL JUSTO *
103500*    ANTES DEL STOP RUN.  CIERRA LOS TRES ARCHIVOS A LA VEZ.     *
103600******************************************************************
103700 CIERRA-ARCHIVOS SECTION.
103800     CLOSE PKGENT PKGSAL PKGRPT.
103900 CIERRA-ARCHIVOS-E. EXIT.
104000
