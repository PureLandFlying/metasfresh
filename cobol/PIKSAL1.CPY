000100******************************************************************
000200*                                                                *
000300*    PIKSAL1  --  LAYOUT DE SALIDA  PKGSAL (PROGRAMABLES)        *
000400*                                                                *
000500*    RENGLON VALIDADO Y ENRIQUECIDO QUE SE ENTREGA AL PROCESO    *
000600*    DE ARMADO DE PICKING/DESPACHO.  UN RENGLON POR CADA         *
000700*    RENGLON DE ENTRADA ACEPTADO.                                *
000800*                                                                *
000900*    USADO POR: PIKSUM1                                         *
001000*    LONGITUD:  120 POSICIONES                                  *
001100*                                                                *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS                                       *
001400*    FECHA       INIC   TICKET    DESCRIPCION                    *
001500*    -------     ----   --------  ----------------------------- *
001600*    14/03/1989  EEDR   WH-00118  CREACION DEL LAYOUT            *
001700*    18/09/1996  PEDR   WH-00478  SE AGREGA LLAVE DE DEMANDA     *
001800*    29/11/1998  EEDR   WH-00512  PREPARACION AMBIENTE Y2K       *
001900******************************************************************
002000 01  REG-PKGSAL.
002100     02  SAL-ID-PROG-ENVIO         PIC 9(08).
002200     02  SAL-CLIENTE-ID            PIC 9(08).
002300     02  SAL-PRODUCTO-ID           PIC 9(08).
002400     02  SAL-ESTADO-PICK           PIC X(02).
002500     02  SAL-DESCR-ESTADO          PIC X(18).
002600     02  SAL-FECHA-VENCE           PIC 9(08).
002700     02  SAL-CANT-A-ENTREGAR       PIC S9(07)V9(02).
002800     02  SAL-CANT-UT               PIC 9(07).
002900     02  SAL-CANT-UL               PIC 9(07).
003000*--------------------------------------------------------------*
003100*    LLAVE DE DEMANDA NORMALIZADA (4 PARTES)                    *
003200*--------------------------------------------------------------*
003300     02  SAL-LLAVE-DEMANDA.
003400         03  SAL-LLD-ID-PROG-ENVIO PIC S9(10).
003500         03  SAL-LLD-LINEA-PEDIDO  PIC S9(10).              WH-00478
003600         03  SAL-LLD-LINEA-SUSCRIP PIC S9(10).
003700         03  SAL-LLD-LINEA-PRONOST PIC S9(10).
003800     02  SAL-BANDERA-ERROR         PIC X(01).
003900         88  SAL-RENGLON-RECHAZADO          VALUE 'E'.
004000         88  SAL-RENGLON-ACEPTADO           VALUE ' '.
004100*--------------------------------------------------------------*
004200*    RELLENO HASTA 120 POSICIONES                               *
004300*--------------------------------------------------------------*
004400     02  FILLER                    PIC X(04).
