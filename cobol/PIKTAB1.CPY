000100******************************************************************
000200*                                                                *
000300*    PIKTAB1  --  TABLAS DE TRABAJO DE PIKSUM1                  *
000400*                                                                *
000500*    TABLA DE DIAS POR MES (PARA RESOLVER FECHA DE VENCIMIENTO  *
000600*    CUANDO EL DIA VIENE EN '00' = ULTIMO DIA DEL MES) Y TABLA   *
000700*    DE CODIGOS/DESCRIPCIONES DE ESTADO DE PICK.                 *
000800*                                                                *
000900*    USADO POR: PIKSUM1                                         *
001000*                                                                *
001100******************************************************************
001200*    HISTORIAL DE CAMBIOS                                       *
001300*    FECHA       INIC   TICKET    DESCRIPCION                    *
001400*    -------     ----   --------  ----------------------------- *
001500*    14/03/1989  EEDR   WH-00118  CREACION DE TABLAS             *
001600*    29/11/1998  EEDR   WH-00512  PREPARACION AMBIENTE Y2K       *
001700******************************************************************
001800*--------------------------------------------------------------*
001900*    DIAS POR MES (FEBRERO SE AJUSTA EN BISIESTO EN EL CALCULO) *
002000*--------------------------------------------------------------*
002100 01  TABLA-DIAS-VENCE.
002200     02  FILLER                PIC X(24)
002300                                VALUE '312831303130313130313031'.
002400 01  F-DIAS-VENCE REDEFINES TABLA-DIAS-VENCE.
002500     02  DIA-FIN-MES-VENCE     PIC 99 OCCURS 12 TIMES.
002600*--------------------------------------------------------------*
002700*    CODIGOS DE ESTADO DE PICK VALIDOS                          *
002800*--------------------------------------------------------------*
002900 01  TABLA-ESTADOS-COD.
003000     02  FILLER                PIC X(08) VALUE 'TPPKPAWN'.
003100 01  T-ESTADOS-COD REDEFINES TABLA-ESTADOS-COD.
003200     02  TE-CODIGO             PIC X(02) OCCURS 4 TIMES.
003300*--------------------------------------------------------------*
003400*    DESCRIPCIONES DE ESTADO DE PICK (EN EL MISMO ORDEN)         *
003500*--------------------------------------------------------------*
003600 01  TABLA-ESTADOS-DESC.
003700     02  FILLER                PIC X(72) VALUE
003800         'POR PICKEAR       PICKEADO          EMPACADO          '
003900         'NO SE PICKEARA    '.
004000 01  T-ESTADOS-DESC REDEFINES TABLA-ESTADOS-DESC.
004100     02  TE-DESCRIPCION        PIC X(18) OCCURS 4 TIMES.
004200*--------------------------------------------------------------*
004300*    SWITCH/88 PARA EL CODIGO DE ESTADO QUE SE ESTA VALIDANDO   *
004400*--------------------------------------------------------------*
004500 01  WKS-ESTADO-PICK-EVAL      PIC X(02).
004600     88  ESTADO-POR-PICKEAR              VALUE 'TP'.
004700     88  ESTADO-PICKEADO                 VALUE 'PK'.
004800     88  ESTADO-EMPACADO                 VALUE 'PA'.
004900     88  ESTADO-NO-PICKEAR               VALUE 'WN'.
005000     88  ESTADO-PICK-VALIDO              VALUE 'TP' 'PK' 'PA'
005100                                                'WN'.
005200     88  ESTADO-PICKEADO-O-EMPACADO      VALUE 'PK' 'PA'.
