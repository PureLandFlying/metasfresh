000100******************************************************************
000200*                                                                *
000300*    PIKENT1  --  LAYOUT DE ENTRADA  PKGENT (PROGRAMABLES)       *
000400*                                                                *
000500*    RENGLON DE PROGRAMACION DE DESPACHO (PROGRAMABLE) QUE       *
000600*    DEBE SER PICKEADO Y ENTREGADO A UN CLIENTE.  VIENE          *
000700*    ORDENADO POR BODEGA Y LUEGO POR ID DE PROGRAMA DE ENVIO.    *
000800*                                                                *
000900*    USADO POR: PIKSUM1                                         *
001000*    LONGITUD:  200 POSICIONES                                  *
001100*                                                                *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS                                       *
001400*    FECHA       INIC   TICKET    DESCRIPCION                    *
001500*    -------     ----   --------  ----------------------------- *
001600*    14/03/1989  EEDR   WH-00118  CREACION DEL LAYOUT            *
001700*    02/07/1994  PEDR   WH-00451  SE AGREGA PKE-LINEA-PEDIDO-ID  *
001800*    29/11/1998  EEDR   WH-00512  PREPARACION AMBIENTE Y2K       *
001900******************************************************************
002000 01  REG-PKGENT.
002100*--------------------------------------------------------------*
002200*    LLAVE Y CANTIDADES DEL PROGRAMA DE ENVIO                   *
002300*--------------------------------------------------------------*
002400     02  PKE-ID-PROG-ENVIO         PIC 9(08).
002500     02  PKE-CANTIDADES.
002600         03  PKE-CANT-PEDIDA       PIC S9(07)V9(02).
002700         03  PKE-CANT-A-ENTREGAR   PIC S9(07)V9(02).
002800         03  PKE-CANT-ENTREGADA    PIC S9(07)V9(02).
002900         03  PKE-CANT-PICKEADA     PIC S9(07)V9(02).
003000         03  PKE-CANT-PICK-PLAN    PIC S9(07)V9(02).
003100*--------------------------------------------------------------*
003200*    ATRIBUTOS DE CLIENTE / BODEGA / TRANSPORTISTA               *
003300*--------------------------------------------------------------*
003400     02  PKE-CLIENTE-ID            PIC 9(08).
003500     02  PKE-CLIENTE-NOMBRE        PIC X(25).
003600     02  PKE-BODEGA-ID             PIC 9(08).
003700     02  PKE-BODEGA-NOMBRE         PIC X(15).
003800     02  PKE-TRANSPORTISTA-ID      PIC 9(08).
003900*--------------------------------------------------------------*
004000*    PRODUCTO Y EMPAQUE                                         *
004100*--------------------------------------------------------------*
004200     02  PKE-PRODUCTO-ID           PIC 9(08).
004300     02  PKE-PRODUCTO-NOMBRE       PIC X(20).
004400     02  PKE-ESTADO-PICK           PIC X(02).
004500     02  PKE-FECHA-VENCE-COD       PIC X(06).
004600     02  PKE-LINEA-PEDIDO-ID       PIC 9(08).               WH-00451
004700     02  PKE-MONTO-NETO            PIC S9(09)V9(02).
004800     02  PKE-UC-POR-UT             PIC 9(05).
004900     02  PKE-UT-POR-UL             PIC 9(05).
005000*--------------------------------------------------------------*
005100*    RELLENO HASTA 200 POSICIONES                               *
005200*--------------------------------------------------------------*
005300     02  FILLER                    PIC X(18).
